000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CBLANL06.
000300 AUTHOR.        A. LINDQUIST.
000400 INSTALLATION.  LINDQUIST DIVISION - REPORTING SYSTEMS.
000500 DATE-WRITTEN.  03/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800****************************************************************
000900** CBLANL06 -- GROUPED COLUMNAR REPORT                        *
001000**                                                             *
001100** READS A COLUMN-HEADER FILE (ONE ROW PER REPORT COLUMN) AND  *
001200** A DETAIL FILE (ONE ROW PER REPORT LINE) AND PRODUCES A      *
001300** GROUPED, COLUMNAR REPORT WITH A SUBTOTAL FOOTER PER GROUP   *
001400** AND A SINGLE GRAND-TOTAL FOOTER FOR THE WHOLE RUN.  USED BY *
001500** LEDGER/CATEGORY AND SECURITIES REPORTS FED FROM THE NIGHTLY *
001600** EXTRACT JOB.                                                *
001700**                                                             *
001800** THE DETAIL FILE IS NOT SORTED ON THE GROUP KEY.  THIS       *
001900** PROGRAM RE-READS THE DETAIL FILE ONCE PER GROUP RATHER THAN *
002000** SORTING IT FIRST -- THAT IS BY DESIGN (MATCHES THE WAY THE  *
002100** UPSTREAM EXTRACT ALREADY WALKS ITS OWN TABLE MODEL) AND IS  *
002200** NOT SOMETHING TO 'FIX' FOR SPEED WITHOUT CHECKING WITH THE  *
002300** REPORTING DESK FIRST.  SEE CR-0518 BELOW.                   *
002400****************************************************************
002500** CHANGE LOG                                                  *
002600** DATE     PGMR    REQ#      DESCRIPTION                      *
002700** -------- ------- --------- ------------------------------- *
002800** 03/14/87 ALIND   CR-0118   ORIGINAL PROGRAM.                *  CR-0118
002900** 09/22/88 ALIND   CR-0201   ADDED GLOBAL GRAND-TOTAL FOOTER   * CR-0201
003000**                  LINE (COL-GLOBAL FLAG) PER AUDIT REQUEST.  *
003100** 02/05/91 RMDASH  CR-0339   ADDED QUANTITY AND PERCENTAGE     * CR-0339
003200**                  COLUMN STYLES FOR SECURITIES REPORTS.      *
003300** 07/11/93 RMDASH  CR-0402   BUMPED COLUMN TABLE TO 20 ENTRIES * CR-0402
003400**                  TO COVER THE NEW PORTFOLIO REPORT LAYOUT.  *
003500** 11/09/98 ALIND   CR-0518   DETAIL FILE RE-READ FOR EACH      * CR-0518
003600**                  GROUP INSTEAD OF CARRYING A SORTED COPY --
003700**                  PERFORMANCE QUESTIONED, KEPT AS-IS (SEE
003800**                  BANNER ABOVE).  NOT A YEAR 2000 EXPOSURE --
003900**                  PROGRAM CARRIES NO DATE FIELDS.  Y2K REVIEW
004000**                  SIGNED OFF THIS DATE.                      *
004100** 04/30/02 TKOVACS CR-0601   WIDENED GROUP TABLE TO 200 GROUPS * CR-0601
004200**                  FOR THE CONSOLIDATED CHART OF ACCOUNTS.    *
004300** 08/14/05 TKOVACS CR-0644   ADDED UPSI-0 OVERRIDE SWITCH TO   * CR-0644
004400**                  SUPPRESS THE GRAND-TOTAL LINE FOR THE      *
004500**                  QUARTERLY BOARD PACKAGE ON REQUEST.        *
004600** 11/02/05 RMDASH  CR-0659   ADDED LINE-TYPE/LINE-GROUP TO THE * CR-0659
004700**                  REPORT OUTPUT RECORD SO DOWNSTREAM JOBS CAN*
004800**                  FILTER H/D/F/G LINES WITHOUT SCANNING TEXT.*
004900**                  ALSO FIXED PERCENTAGE COLUMNS NOT SCALING  *
005000**                  BY 100 AND DROPPED THE HARD-CODED DESCRIP- *
005100**                  TION LABEL ON DETAIL LINES SO COLUMN 1     *
005200**                  LINES UP WITH THE HEADER ROW.  REPORTING   *
005300**                  DESK AUDIT FINDING, QTR 4 REVIEW.          *
005400** 11/18/05 RMDASH  CR-0671   REMOVED THE UPSI-0 OVERRIDE ADDED * CR-0671
005500**                  UNDER CR-0644 -- CONTROLLER'S OFFICE RULED  *
005600**                  THE GRAND-TOTAL LINE MAY NEVER BE SKIPPED,  *
005700**                  BOARD PACKAGE OR NOT.  ALSO BLANKED OUT     *
005800**                  COLUMN 1 ON THE SUBTOTAL/GRAND-TOTAL ROWS   *
005900**                  WHEN IT IS A VALUE COLUMN (LABEL ALREADY    *
006000**                  COVERS THAT POSITION) AND RE-SIZED THE      *
006100**                  PRINT LINE COLUMN SLOTS SO A REPORT CAN     *
006200**                  CARRY UP TO 9 VISIBLE COLUMNS INSTEAD OF 5. *
006300** 11/29/05 RMDASH  CR-0684   FOOTER LABEL NOW SHARES COLUMN 1S * CR-0684
006400**                  OWN PRINT SLOT INSTEAD OF A SEPARATE LEADING*
006500**                  SLOT HEADER/DETAIL LINES NEVER FILL -- IT   *
006600**                  WAS PRINTING ONE FULL COLUMN TO THE LEFT OF *
006700**                  WHERE THE HEADER/DETAIL TEXT LINES UP.      *
006800**                  ALSO ADDED A STYLE-CODE SANITY CHECK ON THE *
006900**                  DETAIL FILE, MATCHING THE ONE ALREADY DONE  *
007000**                  ON THE COLUMN-HEADER FILE.                  *
007100****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.    IBM-370.
007600 OBJECT-COMPUTER.    IBM-370.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS STYLE-CHARS IS 'A' 'C' 'M' 'P' 'Q' 'S' 'T'.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300
008400     SELECT COLUMN-HDR-FILE ASSIGN TO COLHDR
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT DETAIL-FILE ASSIGN TO DETREC
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT RPT-OUT-FILE ASSIGN TO RPTOUT
009100         ORGANIZATION IS RECORD SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600*****************************************************************
009700**   COLUMN-HEADER FILE -- ONE RECORD PER REPORT COLUMN, READ   *
009800**   ONCE IN FULL AT START OF RUN.  ORDER ON THE FILE IS THE    *
009900**   PRINT ORDER.                                               *
010000*****************************************************************
010100 FD  COLUMN-HDR-FILE
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 38 CHARACTERS
010400     DATA RECORD IS COL-HDR-REC-IN.
010500 01  COL-HDR-REC-IN.
010600     05  COL-NUM-IN           PIC 9(2).
010700     05  COL-NAME-IN          PIC X(30).
010800     05  COL-VISIBLE-IN       PIC X(1).
010900     05  COL-STYLE-IN         PIC X(2).
011000     05  COL-SUMMABLE-IN      PIC X(1).
011100     05  COL-GLOBAL-IN        PIC X(1).
011200     05  FILLER               PIC X(1).
011300*
011400*****************************************************************
011500**   DETAIL FILE -- ONE RECORD PER PRINTED ROW'S WORTH OF DATA. *
011600**   NOT SORTED ON GROUP-KEY-IN -- SEE BANNER REMARKS ABOVE.    *
011700*****************************************************************
011800 FD  DETAIL-FILE
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 83 CHARACTERS
012100     DATA RECORD IS DETAIL-REC-IN.
012200 01  DETAIL-REC-IN.
012300     05  GROUP-KEY-IN         PIC X(20).
012400     05  COL-DESC-IN          PIC X(40).
012500     05  COL-AMT-IN           PIC S9(13)V9(2) COMP-3.
012600     05  COL-QTY-IN           PIC S9(11)V9(4) COMP-3.
012700     05  COL-PCT-IN           PIC S9(3)V9(4)  COMP-3.
012800**   CR-0684 -- STYLE CODE CARRIED ON THE ROW ITSELF.  CHECKED  *  CR-0684
012900**   AGAINST STYLE-CHARS IN 4241, BELOW, THE SAME WAY THE       *
013000**   COLUMN-HEADER FILE'S OWN STYLE CODE IS CHECKED IN 2200 --  *
013100**   FORMATTING STILL RUNS OFF THE COLUMN TABLE'S CT-STYLE, NOT *
013200**   THIS FIELD; THIS IS A ROW-LEVEL SANITY CHECK ON THE        *
013300**   INCOMING EXTRACT, NOT A SECOND SOURCE OF DISPATCH.         *
013400     05  COL-STYLE-CD-IN      PIC X(2).
013500     05  FILLER               PIC X(1).
013600**   CR-0402 -- MAJOR/MINOR BREAKDOWN OF THE GROUP KEY, KEPT   *  CR-0402
013700**   FOR ANY FUTURE TWO-LEVEL BREAK ON THIS FILE.  NOT USED    *
013800**   BY THIS REPORT TODAY.                                     *
013900 01  DETAIL-REC-KEY-VIEW REDEFINES DETAIL-REC-IN.
014000     05  GRP-KEY-MAJOR-IN     PIC X(10).
014100     05  GRP-KEY-MINOR-IN     PIC X(10).
014200     05  FILLER               PIC X(63).
014300*
014400*****************************************************************
014500**   REPORT OUTPUT FILE -- ONE PRINT LINE PER RECORD.           *
014600**   RPT-OUT-LINE-TYPE/RPT-OUT-GROUP CARRY THE CONTROL-BREAK    *
014700**   CLASSIFICATION OF THE LINE (H/D/F/G AND ITS GROUP) FOR ANY *
014800**   DOWNSTREAM FILTER THAT WANTS IT -- CR-0659.  THE LEADING   *
014900**   CARRIAGE-CONTROL POSITION AHEAD OF THE PRINTED TEXT ITSELF *
015000**   IS NOT A STORED BYTE IN THIS RECORD -- IT IS SUPPLIED BY   *
015100**   WRITE ... AFTER ADVANCING, SO RPT-OUT-TEXT CARRIES THE     *
015200**   FULL 132-BYTE PRINTED LINE.                                *
015300*****************************************************************
015400 FD  RPT-OUT-FILE
015500     LABEL RECORD IS OMITTED
015600     RECORD CONTAINS 154 CHARACTERS
015700     DATA RECORD IS RPT-OUT-REC.
015800 01  RPT-OUT-REC.
015900     05  RPT-OUT-LINE-TYPE    PIC X(1).
016000     05  RPT-OUT-GROUP        PIC X(20).
016100     05  RPT-OUT-TEXT         PIC X(132).
016200     05  FILLER               PIC X(1).
016300*
016400 WORKING-STORAGE SECTION.
016500*
016600 77  WS-GRP-IDX             PIC S9(4) COMP VALUE ZERO.
016700 77  WS-COL-IDX             PIC S9(4) COMP VALUE ZERO.
016800 77  WS-PRINT-COL-IDX       PIC S9(4) COMP VALUE ZERO.
016900*
017000 01  WS-SWITCHES.
017100     05  WS-COL-HDR-EOF-SW      PIC X(3)  VALUE 'NO '.
017200         88  COL-HDR-EOF                  VALUE 'YES'.
017300     05  WS-DETAIL-EOF-SW       PIC X(3)  VALUE 'NO '.
017400         88  DETAIL-EOF                   VALUE 'YES'.
017500     05  FILLER                 PIC X(1).
017600*
017700 01  WS-COUNTERS.
017800     05  WS-COL-COUNT           PIC S9(4) COMP VALUE ZERO.
017900     05  WS-GRP-COUNT           PIC S9(4) COMP VALUE ZERO.
018000     05  WS-DATA-COL-COUNT      PIC S9(4) COMP VALUE ZERO.
018100     05  FILLER                 PIC X(1).
018200*
018300 01  WS-REPORT-FLAGS.
018400     05  WS-HAS-SUMMABLE-COL    PIC X(1)  VALUE 'N'.
018500     05  WS-HAS-GLOBAL-COL      PIC X(1)  VALUE 'N'.
018600     05  WS-GROUP-FOUND-SW      PIC X(1)  VALUE 'N'.
018700     05  FILLER                 PIC X(1).
018800*
018900**   CR-0402/CR-0601 -- COLUMN TABLE, LOADED ONCE FROM THE     *  CR-0601
019000**   COLUMN-HEADER FILE.  VISIBLE COLUMNS ONLY, PRINT ORDER.   *
019100 01  COLUMN-TABLE.
019200     05  COL-ENTRY OCCURS 20 TIMES INDEXED BY CT-IDX.
019300         10  CT-COL-NAME        PIC X(30).
019400         10  CT-STYLE           PIC X(2).
019500         10  CT-SUMMABLE-FL     PIC X(1).
019600         10  CT-GLOBAL-FL       PIC X(1).
019700         10  CT-SUBTOTAL        PIC S9(13)V9(2) COMP-3.
019800         10  CT-GRAND-TOTAL     PIC S9(13)V9(2) COMP-3.
019900         10  FILLER             PIC X(1).
020000*
020100**   CR-0601 -- GROUP KEY TABLE, BUILT FROM ONE FULL PASS OF   *  CR-0601
020200**   THE DETAIL FILE BEFORE ANY GROUP IS PRINTED.              *
020300 01  GROUP-TABLE.
020400     05  GRP-ENTRY OCCURS 200 TIMES INDEXED BY GT-IDX.
020500         10  GT-GROUP-KEY       PIC X(20).
020600         10  FILLER             PIC X(1).
020700*
020800**   NUMERIC EDIT WORK AREA -- ONE PHYSICAL AREA, THREE VIEWS  *
020900**   DEPENDING ON WHICH COLUMN STYLE IS BEING FORMATTED.  EACH *
021000**   VIEW IS SIZED TO DROP INTO A DATA-COLUMN SLOT WHOLE, NO   *
021100**   SUBSTRING OFFSET NEEDED (CR-0671).                        *
021200 01  WS-EDIT-AMOUNT-AREA.
021300     05  WS-EDIT-AMOUNT         PIC -9(8).99.
021400     05  FILLER                 PIC X(1).
021500 01  WS-EDIT-QTY-AREA REDEFINES WS-EDIT-AMOUNT-AREA.
021600     05  WS-EDIT-QTY            PIC -9(6).9999.
021700     05  FILLER                 PIC X(1).
021800 01  WS-EDIT-PCT-AREA REDEFINES WS-EDIT-AMOUNT-AREA.
021900     05  WS-EDIT-PCT            PIC -999.99.
022000     05  FILLER                 PIC X(6).
022100*
022200**   PRINT LINE WORK AREA -- UP TO 9 DATA-COLUMN SLOTS, SIZED   *  CR-0671
022300**   TO FIT RPT-OUT-TEXT'S 132-BYTE LINE.  SEE THE COLUMN-COUNT *
022400**   NOTE IN THE DESIGN FILE FOR WHY 9, NOT THE FULL 20 THE     *
022500**   COLUMN TABLE IS SIZED FOR.  THERE IS NO SEPARATE LABEL     *
022600**   SLOT (CR-0684) -- ON A FOOTER LINE THE LABEL IS MOVED INTO *
022700**   WS-PL-DATA-COL (1), THE SAME SLOT COLUMN 1 USES ON A       *
022800**   HEADER OR DETAIL LINE, SO ALL FOUR LINE TYPES LINE UP ON   *
022900**   THE SAME COLUMN POSITIONS.                                 *
023000 01  WS-PRINT-LINE.
023100     05  WS-PL-DATA-COL OCCURS 9 TIMES PIC X(12).
023200     05  FILLER                 PIC X(24).
023300*
023400**   CR-0671/CR-0684 -- LABELS SHORTENED TO FIT A 12-BYTE       *
023500**   DATA-COLUMN SLOT (SEE THE PRINT LINE WORK AREA, ABOVE).    *
023600 01  WS-LITERALS.
023700     05  WS-GROUP-FOOTER-LBL    PIC X(12)
023800             VALUE 'GROUP TOTAL'.
023900     05  WS-GLOBAL-FOOTER-LBL   PIC X(12)
024000             VALUE 'GRAND TOTAL'.
024100     05  FILLER                 PIC X(1).
024200*
024300 PROCEDURE DIVISION.
024400*
024500 0000-CBLANL06.
024600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024700     PERFORM 2000-LOAD-COLUMN-TABLE THRU 2000-EXIT.
024800     PERFORM 3000-BUILD-GROUP-TABLE THRU 3000-EXIT.
024900     PERFORM 4000-PROCESS-ALL-GROUPS THRU 4000-EXIT.
025000     IF WS-HAS-GLOBAL-COL = 'Y'
025100         PERFORM 5000-WRITE-GLOBAL-FOOTER THRU 5000-EXIT
025200     END-IF.
025300     PERFORM 6000-TERMINATE THRU 6000-EXIT.
025400     STOP RUN.
025500*
025600 1000-INITIALIZE.
025700     OPEN INPUT  COLUMN-HDR-FILE.
025800     OPEN OUTPUT RPT-OUT-FILE.
025900     MOVE ZERO TO WS-COL-COUNT WS-GRP-COUNT.
026000 1000-EXIT.
026100     EXIT.
026200*
026300**   STEP 1 OF THE BATCH FLOW -- LOAD VISIBLE COLUMNS, PRINT   *
026400**   ORDER, AND FLAG WHETHER ANY COLUMN IS SUMMABLE/GLOBAL.    *
026500 2000-LOAD-COLUMN-TABLE.
026600     PERFORM 2100-READ-COLUMN-HDR.
026700     PERFORM 2200-STORE-COLUMN-ENTRY
026800         UNTIL COL-HDR-EOF.
026900     CLOSE COLUMN-HDR-FILE.
027000 2000-EXIT.
027100     EXIT.
027200*
027300 2100-READ-COLUMN-HDR.
027400     READ COLUMN-HDR-FILE
027500         AT END
027600             MOVE 'YES' TO WS-COL-HDR-EOF-SW.
027700*
027800 2200-STORE-COLUMN-ENTRY.
027900     IF COL-STYLE-IN (1:1) NOT CLASS STYLE-CHARS
028000         OR COL-STYLE-IN (2:1) NOT CLASS STYLE-CHARS
028100         DISPLAY 'CBLANL06 -- BAD STYLE CODE ON COLUMN HDR: '
028200             COL-NAME-IN
028300     END-IF.
028400     IF COL-VISIBLE-IN = 'Y'
028500         ADD 1 TO WS-COL-COUNT
028600         SET CT-IDX TO WS-COL-COUNT
028700         MOVE COL-NAME-IN     TO CT-COL-NAME (CT-IDX)
028800         MOVE COL-STYLE-IN    TO CT-STYLE (CT-IDX)
028900         MOVE COL-SUMMABLE-IN TO CT-SUMMABLE-FL (CT-IDX)
029000         MOVE COL-GLOBAL-IN   TO CT-GLOBAL-FL (CT-IDX)
029100         MOVE ZERO TO CT-SUBTOTAL (CT-IDX) CT-GRAND-TOTAL (CT-IDX)
029200         IF COL-SUMMABLE-IN = 'Y'
029300             MOVE 'Y' TO WS-HAS-SUMMABLE-COL
029400         END-IF
029500         IF COL-GLOBAL-IN = 'Y'
029600             MOVE 'Y' TO WS-HAS-GLOBAL-COL
029700         END-IF
029800     END-IF.
029900     PERFORM 2100-READ-COLUMN-HDR.
030000*
030100**   STEP 2 AND STEP 4 OF THE BATCH FLOW -- ONE PASS OF THE    *
030200**   DETAIL FILE BUILDS THE ORDERED LIST OF DISTINCT GROUP     *
030300**   KEYS AND, SINCE IT DOES NOT DEPEND ON GROUPING, ALSO      *
030400**   ACCUMULATES THE GLOBAL GRAND-TOTAL COLUMNS.               *
030500 3000-BUILD-GROUP-TABLE.
030600     OPEN INPUT DETAIL-FILE.
030700     MOVE 'NO ' TO WS-DETAIL-EOF-SW.
030800     PERFORM 3100-READ-DETAIL-FOR-GROUPS.
030900     PERFORM 3200-PROCESS-DETAIL-FOR-GROUPS
031000         UNTIL DETAIL-EOF.
031100     CLOSE DETAIL-FILE.
031200 3000-EXIT.
031300     EXIT.
031400*
031500 3100-READ-DETAIL-FOR-GROUPS.
031600     READ DETAIL-FILE
031700         AT END
031800             MOVE 'YES' TO WS-DETAIL-EOF-SW.
031900*
032000 3200-PROCESS-DETAIL-FOR-GROUPS.
032100     PERFORM 3300-ADD-GROUP-KEY.
032200     PERFORM 3400-ACCUM-GLOBAL-TOTAL.
032300     PERFORM 3100-READ-DETAIL-FOR-GROUPS.
032400*
032500 3300-ADD-GROUP-KEY.
032600     MOVE 'N' TO WS-GROUP-FOUND-SW.
032700     IF WS-GRP-COUNT > 0
032800         SET GT-IDX TO 1
032900         PERFORM 3310-SEARCH-GROUP-TABLE
033000             UNTIL GT-IDX > WS-GRP-COUNT
033100     END-IF.
033200     IF WS-GROUP-FOUND-SW = 'N'
033300         ADD 1 TO WS-GRP-COUNT
033400         SET GT-IDX TO WS-GRP-COUNT
033500         MOVE GROUP-KEY-IN TO GT-GROUP-KEY (GT-IDX)
033600     END-IF.
033700*
033800 3310-SEARCH-GROUP-TABLE.
033900     IF GT-GROUP-KEY (GT-IDX) = GROUP-KEY-IN
034000         MOVE 'Y' TO WS-GROUP-FOUND-SW
034100     END-IF.
034200     SET GT-IDX UP BY 1.
034300*
034400 3400-ACCUM-GLOBAL-TOTAL.
034500     IF WS-HAS-GLOBAL-COL = 'Y'
034600         SET CT-IDX TO 1
034700         PERFORM 3410-ACCUM-GLOBAL-ONE-COL
034800             UNTIL CT-IDX > WS-COL-COUNT
034900     END-IF.
035000*
035100 3410-ACCUM-GLOBAL-ONE-COL.
035200     IF CT-GLOBAL-FL (CT-IDX) = 'Y'
035300         ADD COL-AMT-IN TO CT-GRAND-TOTAL (CT-IDX)
035400     END-IF.
035500     SET CT-IDX UP BY 1.
035600*
035700**   STEP 3 OF THE BATCH FLOW -- ONE GROUP AT A TIME: HEADER,  *
035800**   DETAIL LINES, SUBTOTAL FOOTER.  THE DETAIL FILE IS        *
035900**   RE-OPENED AND RE-READ IN FULL FOR EVERY GROUP (CR-0518).  *  CR-0518
036000 4000-PROCESS-ALL-GROUPS.
036100     IF WS-GRP-COUNT > 0
036200         MOVE 1 TO WS-GRP-IDX
036300         PERFORM 4010-PROCESS-ONE-GROUP
036400             UNTIL WS-GRP-IDX > WS-GRP-COUNT
036500     END-IF.
036600 4000-EXIT.
036700     EXIT.
036800*
036900 4010-PROCESS-ONE-GROUP.
037000     PERFORM 4100-WRITE-GROUP-HEADER.
037100     PERFORM 4200-SCAN-GROUP-DETAIL.
037200     IF WS-HAS-SUMMABLE-COL = 'Y'
037300         PERFORM 4300-WRITE-GROUP-FOOTER
037400     END-IF.
037500     PERFORM 4400-RESET-GROUP-ACCUMULATORS.
037600     ADD 1 TO WS-GRP-IDX.
037700*
037800 4100-WRITE-GROUP-HEADER.
037900     MOVE SPACES TO WS-PRINT-LINE.
038000     MOVE ZERO TO WS-PRINT-COL-IDX.
038100     SET CT-IDX TO 1.
038200     PERFORM 4110-BUILD-HEADER-COLUMN
038300         UNTIL CT-IDX > WS-COL-COUNT.
038400     MOVE 'H' TO RPT-OUT-LINE-TYPE.
038500     MOVE GT-GROUP-KEY (WS-GRP-IDX) TO RPT-OUT-GROUP.
038600     MOVE WS-PRINT-LINE TO RPT-OUT-TEXT.
038700     WRITE RPT-OUT-REC
038800         AFTER ADVANCING 1 LINE.
038900*
039000 4110-BUILD-HEADER-COLUMN.
039100     IF WS-PRINT-COL-IDX < 9
039200         ADD 1 TO WS-PRINT-COL-IDX
039300         MOVE CT-COL-NAME (CT-IDX) (1:12)
039400             TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
039500     ELSE
039600         PERFORM 9900-TOO-MANY-COLUMNS
039700     END-IF.
039800     SET CT-IDX UP BY 1.
039900*
040000 4200-SCAN-GROUP-DETAIL.
040100     OPEN INPUT DETAIL-FILE.
040200     MOVE 'NO ' TO WS-DETAIL-EOF-SW.
040300     PERFORM 4210-READ-DETAIL-FOR-SCAN.
040400     PERFORM 4240-PROCESS-DETAIL-FOR-SCAN
040500         UNTIL DETAIL-EOF.
040600     CLOSE DETAIL-FILE.
040700*
040800 4210-READ-DETAIL-FOR-SCAN.
040900     READ DETAIL-FILE
041000         AT END
041100             MOVE 'YES' TO WS-DETAIL-EOF-SW.
041200*
041300 4240-PROCESS-DETAIL-FOR-SCAN.
041400     IF GROUP-KEY-IN = GT-GROUP-KEY (WS-GRP-IDX)
041500         PERFORM 4241-CHECK-DETAIL-STYLE-CODE
041600         PERFORM 4220-WRITE-DETAIL-LINE
041700         PERFORM 4230-ACCUM-GROUP-SUBTOTAL
041800     END-IF.
041900     PERFORM 4210-READ-DETAIL-FOR-SCAN.
042000*
042100**   CR-0684 -- SANITY CHECK ON THE DETAIL FILE'S OWN STYLE     *
042200**   CODE, THE SAME WAY 2200-STORE-COLUMN-ENTRY CHECKS THE      *
042300**   COLUMN-HEADER FILE'S STYLE CODE.  COMPLAIN BUT KEEP        *
042400**   RUNNING -- A BAD CODE HERE DOES NOT STOP THE COLUMN TABLE  *
042500**   FROM DRIVING THE ACTUAL PRINT FORMATTING.                  *
042600 4241-CHECK-DETAIL-STYLE-CODE.
042700     IF COL-STYLE-CD-IN (1:1) NOT CLASS STYLE-CHARS
042800         OR COL-STYLE-CD-IN (2:1) NOT CLASS STYLE-CHARS
042900         DISPLAY 'CBLANL06 -- BAD STYLE CODE ON DETAIL ROW: '
043000             GROUP-KEY-IN
043100     END-IF.
043200*
043300 4220-WRITE-DETAIL-LINE.
043400     MOVE SPACES TO WS-PRINT-LINE.
043500     MOVE ZERO TO WS-PRINT-COL-IDX.
043600     SET CT-IDX TO 1.
043700     PERFORM 4221-BUILD-DETAIL-COLUMN
043800         UNTIL CT-IDX > WS-COL-COUNT.
043900     MOVE 'D' TO RPT-OUT-LINE-TYPE.
044000     MOVE GT-GROUP-KEY (WS-GRP-IDX) TO RPT-OUT-GROUP.
044100     MOVE WS-PRINT-LINE TO RPT-OUT-TEXT.
044200     WRITE RPT-OUT-REC
044300         AFTER ADVANCING 1 LINE.
044400*
044500 4221-BUILD-DETAIL-COLUMN.
044600     IF WS-PRINT-COL-IDX < 9
044700         ADD 1 TO WS-PRINT-COL-IDX
044800         PERFORM 7000-FORMAT-DETAIL-COLUMN
044900     ELSE
045000         PERFORM 9900-TOO-MANY-COLUMNS
045100     END-IF.
045200     SET CT-IDX UP BY 1.
045300*
045400 4230-ACCUM-GROUP-SUBTOTAL.
045500     SET CT-IDX TO 1.
045600     PERFORM 4231-ACCUM-ONE-SUBTOTAL-COL
045700         UNTIL CT-IDX > WS-COL-COUNT.
045800*
045900 4231-ACCUM-ONE-SUBTOTAL-COL.
046000     IF CT-SUMMABLE-FL (CT-IDX) = 'Y'
046100         ADD COL-AMT-IN TO CT-SUBTOTAL (CT-IDX)
046200     END-IF.
046300     SET CT-IDX UP BY 1.
046400*
046500 4300-WRITE-GROUP-FOOTER.
046600     MOVE SPACES TO WS-PRINT-LINE.
046700     MOVE ZERO TO WS-PRINT-COL-IDX.
046800     SET CT-IDX TO 1.
046900     PERFORM 4310-BUILD-GROUP-FOOTER-COLUMN
047000         UNTIL CT-IDX > WS-COL-COUNT.
047100     MOVE 'F' TO RPT-OUT-LINE-TYPE.
047200     MOVE GT-GROUP-KEY (WS-GRP-IDX) TO RPT-OUT-GROUP.
047300     MOVE WS-PRINT-LINE TO RPT-OUT-TEXT.
047400     WRITE RPT-OUT-REC
047500         AFTER ADVANCING 2 LINES.
047600*
047700**   CR-0684 -- COLUMN 1 NEVER CARRIES A SUBTOTAL VALUE ON A   *
047800**   FOOTER LINE; IT CARRIES THE GROUP-FOOTER LABEL INSTEAD,    *
047900**   IN THE SAME WS-PL-DATA-COL (1) SLOT A HEADER OR DETAIL     *
048000**   LINE WOULD PUT ITS OWN COLUMN 1 VALUE IN.                  *
048100 4310-BUILD-GROUP-FOOTER-COLUMN.
048200     IF WS-PRINT-COL-IDX < 9
048300         ADD 1 TO WS-PRINT-COL-IDX
048400         IF WS-PRINT-COL-IDX = 1
048500             MOVE WS-GROUP-FOOTER-LBL
048600                 TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
048700         ELSE
048800             PERFORM 7100-FORMAT-GROUP-FOOTER-COLUMN
048900         END-IF
049000     END-IF.
049100     SET CT-IDX UP BY 1.
049200*
049300 4400-RESET-GROUP-ACCUMULATORS.
049400     SET CT-IDX TO 1.
049500     PERFORM 4410-RESET-ONE-ACCUMULATOR
049600         UNTIL CT-IDX > WS-COL-COUNT.
049700*
049800 4410-RESET-ONE-ACCUMULATOR.
049900     MOVE ZERO TO CT-SUBTOTAL (CT-IDX).
050000     SET CT-IDX UP BY 1.
050100*
050200**   STEP 5 OF THE BATCH FLOW -- SINGLE GRAND-TOTAL FOOTER.    *
050300**   ALWAYS WRITTEN WHEN ANY COLUMN IS FLAGGED GLOBAL; THE      *
050400**   UPSI-0 SUPPRESSION SWITCH ADDED UNDER CR-0644 WAS REMOVED  *  CR-0671
050500**   UNDER CR-0671 -- NO CIRCUMSTANCE SKIPS THIS LINE NOW.       *
050600 5000-WRITE-GLOBAL-FOOTER.
050700     MOVE SPACES TO WS-PRINT-LINE.
050800     MOVE ZERO TO WS-PRINT-COL-IDX.
050900     SET CT-IDX TO 1.
051000     PERFORM 5010-BUILD-GLOBAL-FOOTER-COLUMN
051100         UNTIL CT-IDX > WS-COL-COUNT.
051200     MOVE 'G' TO RPT-OUT-LINE-TYPE.
051300     MOVE SPACES TO RPT-OUT-GROUP.
051400     MOVE WS-PRINT-LINE TO RPT-OUT-TEXT.
051500     WRITE RPT-OUT-REC
051600         AFTER ADVANCING 2 LINES.
051700 5000-EXIT.
051800     EXIT.
051900*
052000**   CR-0684 -- SAME COLUMN-1-IS-THE-LABEL RULE AS THE GROUP   *
052100**   FOOTER, ABOVE -- COLUMN 1'S OWN SLOT CARRIES THE LABEL,    *
052200**   NOT A GRAND TOTAL, EVEN IF COLUMN 1 IS FLAGGED GLOBAL.     *
052300 5010-BUILD-GLOBAL-FOOTER-COLUMN.
052400     IF WS-PRINT-COL-IDX < 9
052500         ADD 1 TO WS-PRINT-COL-IDX
052600         IF WS-PRINT-COL-IDX = 1
052700             MOVE WS-GLOBAL-FOOTER-LBL
052800                 TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
052900         ELSE
053000             PERFORM 7200-FORMAT-GLOBAL-FOOTER-COLUMN
053100         END-IF
053200     END-IF.
053300     SET CT-IDX UP BY 1.
053400*
053500 6000-TERMINATE.
053600     CLOSE RPT-OUT-FILE.
053700 6000-EXIT.
053800     EXIT.
053900*
054000**   COLUMN-STYLE DISPATCH -- A DATA COLUMN IS ALWAYS FORMATTED *
054100**   FROM THE TYPED FIELD MATCHING ITS OWN DECLARED STYLE; THE  *
054200**   LABEL (COLUMN 0) IS NEVER RUN THROUGH HERE.                *
054300 7000-FORMAT-DETAIL-COLUMN.
054400     EVALUATE CT-STYLE (CT-IDX)
054500         WHEN 'ST'
054600             MOVE COL-DESC-IN (1:12)
054700                 TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
054800         WHEN 'AM'
054900             PERFORM 8000-EDIT-AMOUNT
055000         WHEN 'QT'
055100             PERFORM 8100-EDIT-QUANTITY
055200         WHEN 'PC'
055300             PERFORM 8200-EDIT-PERCENTAGE
055400         WHEN OTHER
055500             DISPLAY 'CBLANL06 -- UNKNOWN COLUMN STYLE: '
055600                 CT-STYLE (CT-IDX)
055700     END-EVALUATE.
055800*
055900 7100-FORMAT-GROUP-FOOTER-COLUMN.
056000     MOVE SPACES TO WS-PL-DATA-COL (WS-PRINT-COL-IDX).
056100     IF CT-SUMMABLE-FL (CT-IDX) = 'Y'
056200         MOVE CT-SUBTOTAL (CT-IDX) TO WS-EDIT-AMOUNT
056300         MOVE WS-EDIT-AMOUNT TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
056400     END-IF.
056500*
056600 7200-FORMAT-GLOBAL-FOOTER-COLUMN.
056700     MOVE SPACES TO WS-PL-DATA-COL (WS-PRINT-COL-IDX).
056800     IF CT-GLOBAL-FL (CT-IDX) = 'Y'
056900         MOVE CT-GRAND-TOTAL (CT-IDX) TO WS-EDIT-AMOUNT
057000         MOVE WS-EDIT-AMOUNT TO WS-PL-DATA-COL (WS-PRINT-COL-IDX)
057100     END-IF.
057200*
057300**   CR-0339 -- AMOUNT/QUANTITY/PERCENTAGE EDIT HELPERS.  EACH  * CR-0339
057400**   RIGHT-JUSTIFIES ITS EDITED VALUE WITHIN THE DATA-COLUMN   *
057500**   SLOT; THE UNUSED LEFT PORTION OF THE SLOT STAYS BLANK.    *
057600 8000-EDIT-AMOUNT.
057700     MOVE COL-AMT-IN TO WS-EDIT-AMOUNT.
057800     MOVE WS-EDIT-AMOUNT TO WS-PL-DATA-COL (WS-PRINT-COL-IDX).
057900*
058000 8100-EDIT-QUANTITY.
058100     MOVE COL-QTY-IN TO WS-EDIT-QTY.
058200     MOVE WS-EDIT-QTY TO WS-PL-DATA-COL (WS-PRINT-COL-IDX).
058300*
058400 8200-EDIT-PERCENTAGE.
058500     COMPUTE WS-EDIT-PCT = COL-PCT-IN * 100.
058600     MOVE SPACES TO WS-PL-DATA-COL (WS-PRINT-COL-IDX).
058700     MOVE WS-EDIT-PCT TO
058800         WS-PL-DATA-COL (WS-PRINT-COL-IDX) (6:7).
058900*
059000**   CR-0601/CR-0671 -- COLUMN OVERFLOW GUARD.  FIRES IF A      *
059100**   COLUMN HEADER FILE EVER CARRIES MORE THAN 9 VISIBLE DATA   *
059200**   COLUMNS FOR A SINGLE REPORT -- THE MOST THE 132-BYTE       *
059300**   PRINT LINE CAN EDIT IN FULL (SEE THE DESIGN FILE).         *
059400 9900-TOO-MANY-COLUMNS.
059500     DISPLAY 'CBLANL06 -- COLUMN DROPPED, LINE FULL: '
059600         CT-COL-NAME (CT-IDX).
